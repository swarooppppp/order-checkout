000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    coupon-discount-engine.
000120 AUTHOR.        R J HALVORSEN.
000130 INSTALLATION.  MIDSTATE CATALOG AND MERCHANDISE CO. - DP DIV.
000140 DATE-WRITTEN.  03/16/87.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*---------------------------------------------------------------
000190*   CERTIFICATE REDEMPTION / ORDER DISCOUNT POSTING RUN.
000200*
000210*   NIGHTLY BATCH JOB.  FOR EACH ORDER THAT PRESENTED A PAPER
000220*   OR PHONE-IN DISCOUNT CERTIFICATE AT TIME OF ENTRY, LOOKS
000230*   UP THE CERTIFICATE ON THE CERTIFICATE MASTER, CHECKS THAT
000240*   IT IS STILL GOOD, COMPUTES THE DISCOUNT AND THE AMOUNT TO
000250*   BILL, AND POSTS THE REDEMPTION BACK TO THE MASTER.
000260*---------------------------------------------------------------
000270*
000280*   CHANGE LOG
000290*
000300*   032087 RJH  INITIAL RELEASE.  REPLACES THE MANUAL "DISCOUNT
000310*               DESK" LEDGER.  FIXED-AMOUNT CERTIFICATES ONLY;
000320*               NO PERCENTAGE CERTIFICATES AT THIS RELEASE.
000330*
000340*   091189 RJH  CR-0461  ADDED PERCENTAGE-TYPE CERTIFICATES PER
000350*               MERCHANDISING REQUEST.  PERCENTAGE CAPPED AT
000360*               50 PCT PER CREDIT DEPT POLICY MEMO 89-14.
000370*
000380*   042691 DMK  CR-0877  VALID-FROM / VALID-UNTIL ON THE MASTER
000390*               NOW CARRY A TIME-OF-DAY COMPONENT, FOR THE NEW
000400*               EVENING TELEPHONE-SALE CERTIFICATES.
000410*
000420*   071594 LAP  CR-1530  MAX-USES WIDENED FROM PIC 9(5) TO
000430*               PIC 9(9) -- STORE-WIDE PROMOTIONAL CERTIFICATES
000440*               WERE WRAPPING THE OLD COUNTER.
000450*
000460*   110298 TCW  CR-2290  Y2K REMEDIATION.  VALID-FROM-DATE AND
000470*               VALID-UNTIL-DATE EXPANDED FROM PIC 9(6) YYMMDD
000480*               TO PIC 9(8) CCYYMMDD ON THE MASTER AND ON EVERY
000490*               RECORD THAT CARRIES A CERTIFICATE DATE.
000500*
000510*   031599 TCW  CR-2355  Y2K REMEDIATION, PHASE 2.
000520*               REQ-CURRENT-DATE EXPANDED THE SAME WAY.  RAN
000530*               PARALLEL AGAINST A 2000 AND A 2001 TEST DECK
000540*               BEFORE CUTOVER -- SEE TEST LOG 99-0041.
000550*
000560*   082501 DMK  CR-2810  ADDED THE TEST-RUN SWITCH (UPSI-0) SO
000570*               THE YEAR-END CERTIFICATE AUDIT CAN DRY-RUN THIS
000580*               JOB AGAINST A COPY OF THE MASTER WITHOUT ACTUALLY
000590*               POSTING REDEMPTIONS.
000600*
000610*   040603 LAP  CR-3102  CLARIFIED THAT VALID-FROM/VALID-UNTIL
000620*               ARE EXCLUSIVE BOUNDS (A CERTIFICATE DATED TO
000630*               START TODAY AT MIDNIGHT IS NOT YET GOOD AT
000640*               EXACTLY MIDNIGHT) -- MATCHES LEGAL DEPT WORDING
000650*               ON THE CERTIFICATE FACE.
000655*
000656*   021706 LAP  CR-3340  DP OPS PULLED THE ISAM/VSAM RUN-TIME
000657*               LICENSE OFF THIS BOX AT THE LAST HARDWARE
000658*               REFRESH -- COUPNMST CANNOT BE OPENED INDEXED
000659*               ANY MORE.  RECAST AS PLAIN SEQUENTIAL; THE
000660*               CERTIFICATE LOOKUP NOW REWINDS AND RESCANS THE
000661*               MASTER FOR EVERY REQUEST (SEE LOOK-FOR-COUPON-
000662*               RECORD).  NO CHANGE TO RUN RESULTS, BUT A
000663*               LARGE MASTER WILL MAKE THIS RUN SLOWER THAN THE
000664*               OLD INDEXED VERSION.
000665*
000666*   030806 LAP  CR-3341  AUDIT NOTED TOP-OF-FORM AND CURR-DATE-
000667*               CLASS WERE CARRIED IN SPECIAL-NAMES FROM THE
000668*               COPYBOOK SKELETON BUT NEVER ACTUALLY USED --
000669*               THERE IS NO PRINTER-FILE ON THIS RUN.  DROPPED
000670*               TOP-OF-FORM; PUT CURR-DATE-CLASS TO WORK AS A
000671*               REAL EDIT ON REQ-CURRENT-DATE (2100-EDIT-
000672*               REQUEST-DATE) SO A GARBLED DATE OFF THE ORDER-
000673*               ENTRY FEED IS CAUGHT BEFORE 4000-VALIDATE-COUPON
000674*               TRUSTS IT.
000675*---------------------------------------------------------------
000700 ENVIRONMENT DIVISION.
000710     CONFIGURATION SECTION.
000720 
000730         SOURCE-COMPUTER.  IBM-4341.
000740         OBJECT-COMPUTER.  IBM-4341.
000750 
000760         SPECIAL-NAMES.
000770*            ---------------------------------------------------
000780*            UPSI-0 ON ... this is a test run.  see CR-2810 in
000790*            the change log and 6000-INCREMENT-USED-COUNT below.
000800*            ---------------------------------------------------
000810             UPSI-0 ON STATUS IS TEST-RUN-SWITCH                  CR2810
000820*            ---------------------------------------------------
000830*            CURR-DATE-CLASS tests REQ-CURRENT-DATE off the        CR3341
000840*            request file for all-numeric before it is trusted    CR3341
000850*            in 4000-VALIDATE-COUPON's date-window compare --      CR3341
000860*            see 2100-EDIT-REQUEST-DATE.  no PRINTER-FILE on       CR3341
000870*            this run, so TOP-OF-FORM is not declared.             CR3341
000880*            ---------------------------------------------------
000890             CLASS CURR-DATE-CLASS IS "0" THRU "9".               CR3341
000900
000910     INPUT-OUTPUT SECTION.
000920         FILE-CONTROL.
000930
000940             COPY "SLCOUPN.CBL".
000950             COPY "SLREQST.CBL".
000960             COPY "SLRSLT.CBL".
001000 DATA DIVISION.
001010     FILE SECTION.
001020 
001030         COPY "FDCOUPN.CBL".
001040         COPY "FDREQST.CBL".
001050         COPY "FDRSLT.CBL".
001060 
001070     WORKING-STORAGE SECTION.
001080 
001090*    -----------------------------------------------------------
001100*    run-control switches -- same W-xxx / 88 pattern the shop
001110*    uses on every batch program (see deductibles-report.cob).
001120*    -----------------------------------------------------------
001130         01  W-END-OF-FILE              PIC X VALUE "N".
001140             88  END-OF-FILE                VALUE "Y".
001150 
001160         01  W-FOUND-COUPON-RECORD      PIC X VALUE "N".
001170             88  FOUND-COUPON-RECORD        VALUE "Y".
001180 
001190         01  W-COUPON-GOOD-SWITCH       PIC X VALUE "N".
001200             88  COUPON-IS-GOOD-FOR-THIS-RUN VALUE "Y".
001202
001204         01  W-MASTER-AT-END            PIC X VALUE "N".           CR3340
001206             88  MASTER-AT-END              VALUE "Y".             CR3340
001208
001210*    -----------------------------------------------------------
001212*    search key for LOOK-FOR-COUPON-RECORD's rewind-and-rescan    CR3340
001214*    of COUPON-MASTER-FILE (CR-3340) -- kept apart from COUPON-   CR3340
001216*    CODE on the record itself, which the rescan overwrites.     CR3340
001218*    -----------------------------------------------------------
001219         01  WS-SEARCH-COUPON-CODE      PIC X(08).                 CR3340
001221
001222*    -----------------------------------------------------------
001230*    current-date/time working area.  REQ-CURRENT-DATE and
001240*    REQ-CURRENT-TIME off the request record are moved here and
001250*    redefined as one 14-digit value so they can be compared
001260*    against VALID-FROM-NUMERIC / VALID-UNTIL-NUMERIC in a
001270*    single relational test (042691 DMK CR-0877).
001280*    -----------------------------------------------------------
001290         01  WS-CURRENT-DATETIME.
001300             05  WS-CURRENT-DATE        PIC 9(08).
001310             05  WS-CURRENT-TIME        PIC 9(06).
001320         01  WS-CURRENT-DATETIME-R REDEFINES WS-CURRENT-DATETIME
001330                                         PIC 9(14).
001340 
001350*    -----------------------------------------------------------
001360*    end-of-run counters -- flat 77-level items per shop habit
001370*    (see GRAND-TOTAL / CURRENT-PAID-DATE-TOTAL on deductibles
001380*    -report.cob).  COMP per shop standard for run counters.
001390*    -----------------------------------------------------------
001400         77  WS-REQUESTS-READ-COUNT        PIC 9(07) COMP.
001410         77  WS-APPROVED-COUNT             PIC 9(07) COMP.
001420         77  WS-STATUS-10-COUNT            PIC 9(07) COMP.
001430         77  WS-STATUS-20-COUNT            PIC 9(07) COMP.
001440         77  WS-STATUS-30-COUNT            PIC 9(07) COMP.
001450 
001460*    -----------------------------------------------------------
001470*    grand total of discount dollars applied -- zoned DISPLAY,
001480*    not COMP-3, to match the shop's own GRAND-TOTAL habit on
001490*    deductibles-report.cob; it is DISPLAYed, never repacked.
001500*    -----------------------------------------------------------
001510         77  WS-TOTAL-DISCOUNT-AMOUNT      PIC S9(9)V99.
001520 
001530         77  WS-DISCOUNT-WORK              PIC S9(9)V99.
001540 
001550         COPY "wsorder.cbl".
001600 PROCEDURE DIVISION.
001610 
001620*---------------------------------------------------------------
001630*0000-MAIN-PROCESS
001640*   opens the three files, drives the request file to end of
001650*   file one record at a time, prints the summary, closes out.
001660*---------------------------------------------------------------
001670 0000-MAIN-PROCESS.
001680 
001690     PERFORM 1000-INITIALIZE
001700         THRU 1000-INITIALIZE-EXIT.
001710 
001720     PERFORM 2000-PROCESS-REQUEST
001730         THRU 2000-PROCESS-REQUEST-EXIT
001740             UNTIL END-OF-FILE.
001750 
001760     PERFORM 8000-PRINT-SUMMARY-TOTALS
001770         THRU 8000-PRINT-SUMMARY-TOTALS-EXIT.
001780 
001790     PERFORM 9000-TERMINATE
001800         THRU 9000-TERMINATE-EXIT.
001810 
001820     STOP RUN.
001830 
001840*---------------------------------------------------------------
001850*1000-INITIALIZE
001860*---------------------------------------------------------------
001870 1000-INITIALIZE.
001880 
001890     OPEN I-O   COUPON-MASTER-FILE.
001900     OPEN INPUT DISCOUNT-REQUEST-FILE.
001910     OPEN OUTPUT DISCOUNT-RESULT-FILE.
001920 
001930     MOVE "N" TO W-END-OF-FILE.
001940     MOVE ZERO TO WS-REQUESTS-READ-COUNT
001950                  WS-APPROVED-COUNT
001960                  WS-STATUS-10-COUNT
001970                  WS-STATUS-20-COUNT
001980                  WS-STATUS-30-COUNT.
001990     MOVE ZERO TO WS-TOTAL-DISCOUNT-AMOUNT.
002000 
002010     PERFORM READ-REQUEST-NEXT-RECORD
002020         THRU READ-REQUEST-NEXT-RECORD-EXIT.
002030 
002040 1000-INITIALIZE-EXIT.
002050     EXIT.
002060 
002070*---------------------------------------------------------------
002080*2000-PROCESS-REQUEST
002090*   one pass per ORDER-DISCOUNT-REQUEST record.  falls straight
002100*   through to 2800-WRITE-RESULT-RECORD / 2900-READ-REQUEST-NEXT
002110*   no matter which status code the record ends up carrying --
002120*   same "fall through to the common write" shape as
002130*   PRINT-A-RECORD in deductibles-report.cob.
002140*---------------------------------------------------------------
002150 2000-PROCESS-REQUEST.
002160 
002170     ADD 1 TO WS-REQUESTS-READ-COUNT.
002180 
002190     MOVE REQ-COUPON-CODE  TO WS-SEARCH-COUPON-CODE.            CR3340
002200     MOVE REQ-ORDER-AMOUNT     TO RES-ORIGINAL-AMT.
002210     MOVE REQ-COUPON-CODE      TO RES-COUPON-CODE.
002220     MOVE ZERO                 TO RES-DISCOUNT-AMT.
002230     MOVE REQ-ORDER-AMOUNT     TO RES-FINAL-AMT.
002240
002242     PERFORM 2100-EDIT-REQUEST-DATE                                CR3341
002244         THRU 2100-EDIT-REQUEST-DATE-EXIT.                        CR3341
002246
002250     PERFORM 3000-LOOKUP-COUPON
002260         THRU 3000-LOOKUP-COUPON-EXIT.
002270 
002280     IF NOT FOUND-COUPON-RECORD
002290         MOVE "10" TO RES-STATUS-CODE
002300         ADD  1    TO WS-STATUS-10-COUNT
002310         GO TO 2800-WRITE-RESULT-RECORD.
002320 
002330     PERFORM 3500-EDIT-COUPON-FIELDS
002340         THRU 3500-EDIT-COUPON-FIELDS-EXIT.
002350 
002360     PERFORM 4000-VALIDATE-COUPON
002370         THRU 4000-VALIDATE-COUPON-EXIT.
002380 
002390     IF NOT COUPON-IS-GOOD-FOR-THIS-RUN
002400         MOVE "20" TO RES-STATUS-CODE
002410         ADD  1    TO WS-STATUS-20-COUNT
002420         GO TO 2800-WRITE-RESULT-RECORD.
002430 
002440     IF COUPON-TYPE-FIXED
002450        AND REQ-ORDER-AMOUNT < MIN-ORDER-AMOUNT
002460         MOVE "30" TO RES-STATUS-CODE
002470         ADD  1    TO WS-STATUS-30-COUNT
002480         GO TO 2800-WRITE-RESULT-RECORD.
002490 
002500     PERFORM 5000-CALCULATE-DISCOUNT
002510         THRU 5000-CALCULATE-DISCOUNT-EXIT.
002520 
002530     MOVE "00" TO RES-STATUS-CODE.
002540     ADD  1    TO WS-APPROVED-COUNT.
002550     ADD  RES-DISCOUNT-AMT TO WS-TOTAL-DISCOUNT-AMOUNT.
002560 
002570     PERFORM 6000-INCREMENT-USED-COUNT
002580         THRU 6000-INCREMENT-USED-COUNT-EXIT.
002590 
002600 2800-WRITE-RESULT-RECORD.
002610 
002620     WRITE DISCOUNT-RESULT-RECORD.
002630 
002640 2900-READ-REQUEST-NEXT.
002650 
002660     PERFORM READ-REQUEST-NEXT-RECORD
002670         THRU READ-REQUEST-NEXT-RECORD-EXIT.
002680
002690 2000-PROCESS-REQUEST-EXIT.
002700     EXIT.
002702
002704*---------------------------------------------------------------
002706*2100-EDIT-REQUEST-DATE
002708*   defensive edit on the incoming request file's own date field
002710*   (CR-3341) -- REQ-CURRENT-DATE is trusted by 4000-VALIDATE-
002712*   COUPON for the date-window compare, so a non-numeric date on
002714*   the request (bad feed from the order-entry system) is a
002716*   data-integrity abend here, not a skip-and-continue, same
002718*   posture as the master-record edits in PL-VALIDATE-COUPON-
002719*   FIELDS.CBL.
002720*---------------------------------------------------------------
002722 2100-EDIT-REQUEST-DATE.
002724
002726     IF REQ-CURRENT-DATE NOT CURR-DATE-CLASS                       CR3341
002728         DISPLAY "COUPON-DISCOUNT-ENGINE ABEND -- BAD REQUEST"
002730         DISPLAY "CERTIFICATE......: " REQ-COUPON-CODE
002732         DISPLAY "REQ-CURRENT-DATE IS NOT NUMERIC -- CANNOT TEST"
002734         DISPLAY "CERTIFICATE VALIDITY AGAINST IT."
002736         MOVE 16 TO RETURN-CODE
002738         STOP RUN.
002740
002742 2100-EDIT-REQUEST-DATE-EXIT.
002744     EXIT.
002746
002750*---------------------------------------------------------------
002760*3000-LOOKUP-COUPON
002770*   COUPON-CODE has already been moved into the record by
002780*   2000-PROCESS-REQUEST.
002790*---------------------------------------------------------------
002800 3000-LOOKUP-COUPON.
002810 
002820     PERFORM LOOK-FOR-COUPON-RECORD
002830         THRU LOOK-FOR-COUPON-RECORD-EXIT.
002840 
002850 3000-LOOKUP-COUPON-EXIT.
002860     EXIT.
002870 
002880*---------------------------------------------------------------
002890*3500-EDIT-COUPON-FIELDS
002900*   defensive re-edit of the master record's own field rules
002910*   every time it is read -- see PL-VALIDATE-COUPON-FIELDS.CBL.
002920*---------------------------------------------------------------
002930 3500-EDIT-COUPON-FIELDS.
002940 
002950     PERFORM VALIDATE-COUPON-FIELDS
002960         THRU VALIDATE-COUPON-FIELDS-EXIT.
002970 
002980 3500-EDIT-COUPON-FIELDS-EXIT.
002990     EXIT.
003000 
003010*---------------------------------------------------------------
003020*4000-VALIDATE-COUPON
003030*   sets 88-level COUPON-IS-GOOD-FOR-THIS-RUN true only when
003040*   ACTIVE-FLAG = "Y", USED-COUNT is still under MAX-USES, and
003050*   the current date/time falls strictly between VALID-FROM and
003060*   VALID-UNTIL (040603 LAP CR-3102 -- both bounds exclusive).
003070*---------------------------------------------------------------
003080 4000-VALIDATE-COUPON.
003090 
003100     MOVE REQ-CURRENT-DATE TO WS-CURRENT-DATE.
003110     MOVE REQ-CURRENT-TIME TO WS-CURRENT-TIME.
003120 
003130     MOVE "N" TO W-COUPON-GOOD-SWITCH.
003140 
003150     IF COUPON-ACTIVE
003160        AND USED-COUNT < MAX-USES
003170        AND WS-CURRENT-DATETIME-R > VALID-FROM-NUMERIC            CR3102
003180        AND WS-CURRENT-DATETIME-R < VALID-UNTIL-NUMERIC           CR3102
003190         MOVE "Y" TO W-COUPON-GOOD-SWITCH.
003200 
003210 4000-VALIDATE-COUPON-EXIT.
003220     EXIT.
003230 
003240*---------------------------------------------------------------
003250*5000-CALCULATE-DISCOUNT
003260*   FIXED  - discount is COUPON-VALUE, never more than the
003270*            order amount itself (so the final amount cannot
003280*            go negative).
003290*   PERCENTAGE - discount is ROUNDed HALF-UP to 2 decimals;
003300*            already passed 3500's 50 pct cap on the master.
003310*---------------------------------------------------------------
003320 5000-CALCULATE-DISCOUNT.
003330 
003340     IF COUPON-TYPE-FIXED
003350         IF COUPON-VALUE > REQ-ORDER-AMOUNT
003360             MOVE REQ-ORDER-AMOUNT TO RES-DISCOUNT-AMT
003370         ELSE
003380             MOVE COUPON-VALUE    TO RES-DISCOUNT-AMT
003390     ELSE
003400         COMPUTE WS-DISCOUNT-WORK ROUNDED =
003410             REQ-ORDER-AMOUNT * COUPON-VALUE / 100
003420         MOVE WS-DISCOUNT-WORK TO RES-DISCOUNT-AMT.
003430 
003440     COMPUTE RES-FINAL-AMT = REQ-ORDER-AMOUNT - RES-DISCOUNT-AMT.
003450 
003460 5000-CALCULATE-DISCOUNT-EXIT.
003470     EXIT.
003480 
003490*---------------------------------------------------------------
003500*6000-INCREMENT-USED-COUNT
003510*---------------------------------------------------------------
003520 6000-INCREMENT-USED-COUNT.
003530 
003540     PERFORM INCREMENT-COUPON-USED-COUNT
003550         THRU INCREMENT-COUPON-USED-COUNT-EXIT.
003560 
003570 6000-INCREMENT-USED-COUNT-EXIT.
003580     EXIT.
003590 
003600*---------------------------------------------------------------
003610*8000-PRINT-SUMMARY-TOTALS
003620*   no print file for this -- SPEC calls for a DISPLAY summary,
003630*   not a columnar report (no PRINTER-FILE on this run).
003640*---------------------------------------------------------------
003650 8000-PRINT-SUMMARY-TOTALS.
003660 
003670     DISPLAY "COUPON-DISCOUNT-ENGINE -- END OF RUN SUMMARY".
003680     DISPLAY "REQUESTS PROCESSED....: " WS-REQUESTS-READ-COUNT.
003690     DISPLAY "APPROVED (STATUS 00)..: " WS-APPROVED-COUNT.
003700     DISPLAY "NOT FOUND (STATUS 10).: " WS-STATUS-10-COUNT.
003710     DISPLAY "NOT VALID (STATUS 20).: " WS-STATUS-20-COUNT.
003720     DISPLAY "BELOW MINIMUM (ST 30).: " WS-STATUS-30-COUNT.
003730     DISPLAY "TOTAL DISCOUNT AMOUNT.: " WS-TOTAL-DISCOUNT-AMOUNT.
003740 
003750 8000-PRINT-SUMMARY-TOTALS-EXIT.
003760     EXIT.
003770 
003780*---------------------------------------------------------------
003790*9000-TERMINATE
003800*---------------------------------------------------------------
003810 9000-TERMINATE.
003820 
003830     CLOSE COUPON-MASTER-FILE.
003840     CLOSE DISCOUNT-REQUEST-FILE.
003850     CLOSE DISCOUNT-RESULT-FILE.
003860 
003870 9000-TERMINATE-EXIT.
003880     EXIT.
003890 
003900*----------------------------------------------------------------
003910 
003920     COPY "PL-LOOK-FOR-COUPON-RECORD.CBL".
003930     COPY "READ-COUPON-MASTER-NEXT-RECORD.CBL".                   CR3340
003940     COPY "READ-REQUEST-NEXT-RECORD.CBL".
003950     COPY "PL-VALIDATE-COUPON-FIELDS.CBL".
003960     COPY "PL-INCREMENT-COUPON-USED-COUNT.CBL".
