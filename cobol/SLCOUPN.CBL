000100*    -----------------------------------------------------------
000110*    COUPON-MASTER-FILE..... discount certificate master, one
000120*                            record per certificate.  THE BOX
000130*                            THIS JOB RUNS ON HAS NO ISAM/VSAM
000140*                            RUN-TIME LICENSED ON IT -- PLAIN
000150*                            SEQUENTIAL, RESCANNED FROM THE TOP
000160*                            FOR EVERY LOOKUP.  SEE LOOK-FOR-      CR3340
000170*                            COUPON-RECORD IN THE MAIN PROGRAM.   CR3340
000180*    -----------------------------------------------------------
000190     SELECT COUPON-MASTER-FILE
000200         ASSIGN TO COUPNMST
000210         ORGANIZATION IS SEQUENTIAL.                              CR3340
