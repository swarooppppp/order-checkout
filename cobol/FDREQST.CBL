000100*    -----------------------------------------------------------
000110*    DISCOUNT-REQUEST-FILE -- one certificate-redemption request
000120*    per order.  fixed 37-byte record, line sequential, read in
000130*    file order (no sort key).
000140*    -----------------------------------------------------------
000150 FD  DISCOUNT-REQUEST-FILE
000160     LABEL RECORDS ARE OMITTED.
000170 
000180 01  DISCOUNT-REQUEST-RECORD.
000190     05  REQ-COUPON-CODE            PIC X(08).
000200     05  REQ-ORDER-AMOUNT           PIC S9(9)V99 COMP-3.
000210     05  REQ-CURRENT-DATE           PIC 9(08).                    CR2355
000220     05  REQ-CURRENT-TIME           PIC 9(06).
000230     05  FILLER                     PIC X(09).
