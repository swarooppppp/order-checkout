000100*    -----------------------------------------------------------
000110*    re-validates the two field-level rules that are supposed to
000120*    have been enforced when the certificate was first set up on
000130*    the master (see CPNLOAD1 -- not part of this run).  this
000140*    run has no screen to reject bad data through, so a master
000150*    record that fails either rule is treated as a data-integrity
000160*    abend, not a skip-and-continue.
000170*    -----------------------------------------------------------
000180 VALIDATE-COUPON-FIELDS.
000190 
000200     IF COUPON-TYPE-PERCENTAGE
000210        AND COUPON-VALUE > 50.00
000220           DISPLAY "COUPON-DISCOUNT-ENGINE ABEND -- BAD MASTER"
000230           DISPLAY "CERTIFICATE......: " COUPON-CODE
000240           DISPLAY "PERCENTAGE DISCOUNT CANNOT EXCEED 50 PCT"
000250           DISPLAY "VALUE ON FILE....: " COUPON-VALUE
000260           MOVE 16 TO RETURN-CODE
000270           STOP RUN.
000280 
000290     IF VALID-UNTIL-NUMERIC < VALID-FROM-NUMERIC
000300           DISPLAY "COUPON-DISCOUNT-ENGINE ABEND -- BAD MASTER"
000310           DISPLAY "CERTIFICATE......: " COUPON-CODE
000320           DISPLAY "VALID UNTIL DATE MUST BE AFTER VALID FROM"
000330           DISPLAY "VALID FROM DATE..: " VALID-FROM-MM "/"
000340                   VALID-FROM-DD "/" VALID-FROM-CC
000350                   VALID-FROM-YY
000360           DISPLAY "VALID UNTIL DATE.: " VALID-UNTIL-MM "/"
000370                   VALID-UNTIL-DD "/" VALID-UNTIL-CC
000380                   VALID-UNTIL-YY
000390           MOVE 16 TO RETURN-CODE
000400           STOP RUN.
000405
000410 VALIDATE-COUPON-FIELDS-EXIT.
000420     EXIT.
