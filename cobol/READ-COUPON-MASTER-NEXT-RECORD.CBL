000100*    -----------------------------------------------------------
000110*    sequential read of the certificate master, file order, no
000120*    key -- COUPNMST CARRIES NO ISAM/VSAM RUN-TIME ON THIS BOX    CR3340
000130*    (CR-3340) SO LOOK-FOR-COUPON-RECORD DRIVES THIS PARAGRAPH    CR3340
000140*    IN A REWIND-AND-RESCAN LOOP RATHER THAN A KEYED READ.        CR3340
000150*    -----------------------------------------------------------
000160 READ-COUPON-MASTER-NEXT-RECORD.
000170
000180     READ COUPON-MASTER-FILE RECORD
000190         AT END
000200             MOVE "Y" TO W-MASTER-AT-END.
000205
000210 READ-COUPON-MASTER-NEXT-RECORD-EXIT.
000220     EXIT.
