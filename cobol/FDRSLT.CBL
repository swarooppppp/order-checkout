000100*    -----------------------------------------------------------
000110*    DISCOUNT-RESULT-FILE -- one result record per request, same
000120*    sequence as the input.  RES-STATUS-CODE:
000130*       00 = applied     10 = certificate not found
000140*       20 = certificate not valid (inactive/expired/maxed out)
000150*       30 = order amount below minimum for a FIXED certificate
000160*    -----------------------------------------------------------
000170 FD  DISCOUNT-RESULT-FILE
000180     LABEL RECORDS ARE OMITTED.
000190 
000200 01  DISCOUNT-RESULT-RECORD.
000210     05  RES-COUPON-CODE            PIC X(08).
000220     05  RES-ORIGINAL-AMT           PIC S9(9)V99 COMP-3.
000230     05  RES-DISCOUNT-AMT           PIC S9(9)V99 COMP-3.
000240     05  RES-FINAL-AMT              PIC S9(9)V99 COMP-3.
000250     05  RES-STATUS-CODE            PIC X(02).
000260         88  RES-STATUS-APPLIED         VALUE "00".
000270         88  RES-STATUS-NOT-FOUND       VALUE "10".
000280         88  RES-STATUS-NOT-VALID       VALUE "20".
000290         88  RES-STATUS-BELOW-MINIMUM   VALUE "30".
000300     05  FILLER                     PIC X(10).
