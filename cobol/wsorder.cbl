000100*
000110* wsorder.cbl
000120*
000130* -------------------------------------------------------------
000140*    ORDER-RECORD -- carried in working-storage for completeness
000150*    of the certificate/order data model.  no file in this run
000160*    is built from it and no paragraph here moves data into or
000170*    out of it -- the order header lives and is maintained by
000180*    the order-entry system, not by this redemption run.  kept
000190*    so the layout of what REQ-ORDER-AMOUNT/RES-FINAL-AMT are
000200*    ultimately posted back to is on record in this copybook.
000210* -------------------------------------------------------------
000220 
000230 01  ORDER-RECORD.
000240     05  ORDER-ID                   PIC 9(09).
000250     05  ORDER-NAME                 PIC X(100).
000260     05  ORIGINAL-AMOUNT            PIC S9(9)V99 COMP-3.
000270     05  FINAL-AMOUNT               PIC S9(9)V99 COMP-3.
000280     05  ORDER-STATUS               PIC X(10).
000290         88  ORDER-CREATED              VALUE "CREATED".
000300         88  ORDER-PAID                 VALUE "PAID".
000310         88  ORDER-CANCELLED            VALUE "CANCELLED".
000320     05  CUSTOMER-ID                PIC 9(09).
000330     05  FILLER                     PIC X(20).
