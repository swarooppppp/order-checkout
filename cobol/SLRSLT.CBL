000100*    -----------------------------------------------------------
000110*    DISCOUNT-RESULT-FILE... one result record written for each
000120*                            request record processed, same
000130*                            sequence as the input file.
000140*    -----------------------------------------------------------
000150     SELECT DISCOUNT-RESULT-FILE
000160         ASSIGN TO DISCRES
000170         ORGANIZATION IS LINE SEQUENTIAL.
