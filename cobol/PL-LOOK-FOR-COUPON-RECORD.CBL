000100*    -----------------------------------------------------------
000110*    caller moves the code being looked for into WS-SEARCH-        CR3340
000120*    COUPON-CODE (NOT COUPON-CODE -- the rescan below overlays     CR3340
000130*    COUPON-CODE with whatever record it is currently reading)     CR3340
000140*    before PERFORMing this paragraph.  COUPNMST CARRIES NO        CR3340
000150*    ISAM/VSAM RUN-TIME ON THIS BOX (CR-3340), SO THE "LOOKUP"     CR3340
000160*    IS A CLOSE/RE-OPEN TO REWIND THE FILE FOLLOWED BY A PLAIN     CR3340
000170*    SEQUENTIAL SCAN COMPARING EVERY RECORD'S COUPON-CODE TO       CR3340
000180*    THE SEARCH KEY UNTIL A MATCH OR END OF FILE.                  CR3340
000190*    -----------------------------------------------------------
000200 LOOK-FOR-COUPON-RECORD.
000210
000220     MOVE "N" TO W-FOUND-COUPON-RECORD.
000230     MOVE "N" TO W-MASTER-AT-END.
000240
000250     CLOSE COUPON-MASTER-FILE.                                    CR3340
000260     OPEN I-O COUPON-MASTER-FILE.                                 CR3340
000270
000280     PERFORM READ-COUPON-MASTER-NEXT-RECORD                       CR3340
000290         THRU READ-COUPON-MASTER-NEXT-RECORD-EXIT                 CR3340
000300         UNTIL MASTER-AT-END                                     CR3340
000310            OR COUPON-CODE EQUAL WS-SEARCH-COUPON-CODE.           CR3340
000320
000330     IF NOT MASTER-AT-END
000340         MOVE "Y" TO W-FOUND-COUPON-RECORD.
000345
000350 LOOK-FOR-COUPON-RECORD-EXIT.
000360     EXIT.
