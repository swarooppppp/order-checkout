000100*    -----------------------------------------------------------
000110*    sequential read of the redemption-request file, file order,
000120*    no key -- mirrors READ-VOUCHER-NEXT-RECORD.CBL's AT END
000130*    convention from the voucher side of the shop.
000140*    -----------------------------------------------------------
000150 READ-REQUEST-NEXT-RECORD.
000160 
000170     READ DISCOUNT-REQUEST-FILE RECORD
000180         AT END
000190             MOVE "Y" TO W-END-OF-FILE.
000195
000200 READ-REQUEST-NEXT-RECORD-EXIT.
000210     EXIT.
