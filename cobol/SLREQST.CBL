000100*    -----------------------------------------------------------
000110*    DISCOUNT-REQUEST-FILE.. one certificate-redemption request
000120*                            per order, read in file order, no
000130*                            key -- a straight 1:1 transform.
000140*    -----------------------------------------------------------
000150     SELECT DISCOUNT-REQUEST-FILE
000160         ASSIGN TO DISCREQ
000170         ORGANIZATION IS LINE SEQUENTIAL.
