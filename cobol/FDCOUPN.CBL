000100*    -----------------------------------------------------------
000110*    COUPON-MASTER-FILE -- discount certificate master record.
000120*    one 106-byte record per certificate.  rewritten in place
000130*    each time a certificate is redeemed, to post USED-COUNT.
000140*    -----------------------------------------------------------
000150 FD  COUPON-MASTER-FILE
000160     LABEL RECORDS ARE STANDARD.
000170 
000180 01  COUPON-RECORD.
000190     05  COUPON-ID                  PIC 9(09).
000200     05  COUPON-CODE                PIC X(08).
000210     05  COUPON-TYPE                PIC X(10).
000220         88  COUPON-TYPE-FIXED          VALUE "FIXED".
000230         88  COUPON-TYPE-PERCENTAGE     VALUE "PERCENTAGE".
000240     05  COUPON-VALUE               PIC S9(9)V99 COMP-3.
000250     05  MIN-ORDER-AMOUNT           PIC S9(9)V99 COMP-3.
000260     05  MAX-USES                   PIC 9(09).                    CR1530
000270     05  USED-COUNT                 PIC 9(09).
000280*        VALID-FROM / VALID-UNTIL are exclusive bounds -- see
000290*        4000-VALIDATE-COUPON in COUPON-DISCOUNT-ENGINE.  the
000300*        -NUMERIC redefinitions let the date+time pair be
000310*        compared as one 14-digit value instead of two.  the
000320*        -CC/-YY/-MM/-DD breakdowns are for the abend message
000330*        in PL-VALIDATE-COUPON-FIELDS.CBL only.
000340     05  VALID-FROM.
000350         10  VALID-FROM-DATE        PIC 9(08).                    CR2290
000360         10  VALID-FROM-DATE-R  REDEFINES VALID-FROM-DATE.
000370             15  VALID-FROM-CC          PIC 99.
000380             15  VALID-FROM-YY          PIC 99.
000390             15  VALID-FROM-MM          PIC 99.
000400             15  VALID-FROM-DD          PIC 99.
000410         10  VALID-FROM-TIME        PIC 9(06).
000420     05  VALID-FROM-NUMERIC REDEFINES VALID-FROM
000430                                     PIC 9(14).
000440     05  VALID-UNTIL.
000450         10  VALID-UNTIL-DATE       PIC 9(08).                    CR2290
000460         10  VALID-UNTIL-DATE-R REDEFINES VALID-UNTIL-DATE.
000470             15  VALID-UNTIL-CC         PIC 99.
000480             15  VALID-UNTIL-YY         PIC 99.
000490             15  VALID-UNTIL-MM         PIC 99.
000500             15  VALID-UNTIL-DD         PIC 99.
000510         10  VALID-UNTIL-TIME       PIC 9(06).
000520     05  VALID-UNTIL-NUMERIC REDEFINES VALID-UNTIL
000530                                     PIC 9(14).
000540     05  ACTIVE-FLAG                PIC X(01).
000550         88  COUPON-ACTIVE              VALUE "Y".
000560         88  COUPON-NOT-ACTIVE          VALUE "N".
000570     05  FILLER                     PIC X(20).
