000100*    -----------------------------------------------------------
000110*    posts a redemption to the certificate master.  4000-VALIDATE
000120*    -COUPON has already proven USED-COUNT was less than MAX-USES
000130*    at read time, so finding it maxed out here is a logic error,
000140*    not a business condition -- abend rather than skip it.
000150*    UPSI-0 ON means this is a test run: the count is still
000160*    stepped in memory (so the totals display is accurate) but
000170*    the master is not actually rewritten.
000180*    COUPON-MASTER-FILE IS PLAIN SEQUENTIAL (CR-3340) SO THE        CR3340
000190*    REWRITE BELOW CARRIES NO INVALID KEY PHRASE -- THE ONLY        CR3340
000200*    PROTECTION LEFT AGAINST A MAXED-OUT RECORD IS THE PRE-         CR3340
000210*    CHECK ABOVE, WHICH IS SUFFICIENT SINCE THE RECORD CURRENTLY    CR3340
000220*    POSITIONED IN THE FILE IS THE ONE JUST READ BY LOOK-FOR-       CR3340
000230*    COUPON-RECORD.                                                CR3340
000240*    -----------------------------------------------------------
000250 INCREMENT-COUPON-USED-COUNT.
000260
000270     IF USED-COUNT NOT LESS THAN MAX-USES
000280         DISPLAY "COUPON-DISCOUNT-ENGINE ABEND -- LOGIC ERROR"
000290         DISPLAY "CERTIFICATE......: " COUPON-CODE
000300         DISPLAY "ALREADY AT MAX-USES ON THE MASTER, BUT"
000310         DISPLAY "4000-VALIDATE-COUPON ALREADY CONFIRMED IT"
000320         DISPLAY "WAS NOT -- THIS CANNOT HAPPEN."
000330         MOVE 16 TO RETURN-CODE
000340         STOP RUN.
000350
000360     ADD 1 TO USED-COUNT.
000370
000380     IF TEST-RUN-SWITCH
000390         CONTINUE
000400     ELSE
000410         REWRITE COUPON-RECORD.                                    CR3340
000420
000430 INCREMENT-COUPON-USED-COUNT-EXIT.
000440     EXIT.
